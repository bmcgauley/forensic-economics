000010*===============================================================*
000020* COPYBOOK:   WDCASH
000030* DESCRIPTION: YEARLY-CASHFLOW-RECORD - ONE PROJECTION YEAR OF
000040*              A CASE'S LOSS SCHEDULE, WRITTEN TO CASHFLOW-OUT.
000050*
000060* MAINTENENCE LOG
000070* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000080* --------- ------------  ---------------------------------------
000090* 04/02/96 R TILLMAN       CREATED FOR ECONOMIC LOSS UNIT   WDEL003
000100* 09/27/99 J HALVERSEN     ADDED CUMULATIVE PV COLUMN       WDEL021
000110*===============================================================*
000120 01  YEARLY-CASHFLOW-RECORD.
000130     05  YC-CASE-ID              PIC X(12).
000140     05  YC-AGE                  PIC 9(03)V9.
000150     05  YC-START-YEAR           PIC 9(04).
000160     05  YC-YEAR-NUMBER          PIC 9(02)V9.
000170     05  YC-PORTION              PIC 9V99.
000180     05  YC-FULL-YEAR-VALUE      PIC 9(08)V99.
000190     05  YC-ACTUAL-VALUE         PIC 9(08)V99.
000200     05  YC-CUM-VALUE            PIC 9(09)V99.
000210     05  YC-DISCOUNT-FACTOR      PIC 9V9(05).
000220     05  YC-PRESENT-VALUE        PIC 9(08)V99.
000230     05  YC-CUM-PV               PIC 9(09)V99.
000240     05  FILLER                  PIC X(06).
