000010*===============================================================*
000020* COPYBOOK:   WDPRTC
000030* DESCRIPTION: SHOP-STANDARD PAGE AND LINE CONTROL FIELDS FOR
000040*              REPORT-OUT.  SAME FIELD NAMES AS USED IN EVERY
000050*              PRINTED-REPORT PROGRAM IN THIS SHOP.
000060*
000070* MAINTENENCE LOG
000080* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000090* --------- ------------  ---------------------------------------
000100* 03/11/96 R TILLMAN       CREATED FOR ECONOMIC LOSS UNIT   WDEL001
000110*===============================================================*
000120 01  WDP-PRINT-CONTROL.
000130     05  LINE-COUNT              PIC S9(03) USAGE COMP
000140                                  VALUE ZERO.
000150     05  LINES-ON-PAGE           PIC S9(03) USAGE COMP
000160                                  VALUE +54.
000170     05  PAGE-COUNT              PIC S9(05) USAGE COMP
000180                                  VALUE ZERO.
000190     05  LINE-SPACEING           PIC S9(02) USAGE COMP
000200                                  VALUE +1.
