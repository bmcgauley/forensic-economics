000010*===============================================================*
000020* COPYBOOK:   WDSUMM
000030* DESCRIPTION: CASE-SUMMARY-RECORD - ONE PER CASE, ACCEPTED OR
000040*              REJECTED, WRITTEN TO SUMMARY-OUT.
000050*
000060* MAINTENENCE LOG
000070* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000080* --------- ------------  ---------------------------------------
000090* 04/02/96 R TILLMAN       CREATED FOR ECONOMIC LOSS UNIT   WDEL003
000100* 02/02/99 J HALVERSEN     Y2K - NO DATE FIELDS IN SUMMARY  WDEL019
000110* 07/15/03 M OYELARAN      ADDED DATA QUALITY INDICATOR     WDEL031
000120*===============================================================*
000130 01  CASE-SUMMARY-RECORD.
000140     05  CS-CASE-ID              PIC X(12).
000150     05  CS-STATUS               PIC X(01).
000160         88  CS-ACCEPTED                 VALUE 'A'.
000170         88  CS-REJECTED                 VALUE 'R'.
000180     05  CS-REJECT-REASON        PIC X(40).
000190     05  CS-NORM-SEX             PIC X(01).
000200     05  CS-NORM-EDUC            PIC X(01).
000210     05  CS-QUALITY              PIC X(01).
000220         88  CS-QUALITY-HIGH              VALUE 'H'.
000230         88  CS-QUALITY-MEDIUM            VALUE 'M'.
000240         88  CS-QUALITY-LOW                VALUE 'L'.
000250     05  CS-LIFE-YEARS           PIC 9(02)V99.
000260     05  CS-WORKLIFE-YEARS       PIC 9(02)V99.
000270     05  CS-RETIRE-AGE           PIC 9(03).
000280     05  CS-GROWTH-RATE          PIC V9(04).
000290     05  CS-DISCOUNT-RATE        PIC V9(04).
000300     05  CS-TOTAL-FUTURE         PIC 9(10)V99.
000310     05  CS-TOTAL-PV             PIC 9(10)V99.
000320     05  FILLER                  PIC X(01).
