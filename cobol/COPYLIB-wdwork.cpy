000010*===============================================================*
000020* COPYBOOK:   WDWORK
000030* DESCRIPTION: WORKLIFE-TABLE-RECORD - SKOOG ACTUARIAL WORKLIFE
000040*              TABLE, ONE RECORD PER AGE WITHIN SEX/EDUC BAND,
000050*              SORTED SEX/BAND/AGE.
000060*
000070* MAINTENENCE LOG
000080* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000090* --------- ------------  ---------------------------------------
000100* 11/19/97 R TILLMAN       CREATED FOR ECONOMIC LOSS UNIT   WDEL009
000105* 01/18/05 M OYELARAN      DROPPED PAD - RECORD RAN 2 BYTES WDEL036
000107*                          LONG AND SHIFTED EVERY AGE ROW
000108*                          ON THE VENDOR'S REBUILT TABLE.
000110*===============================================================*
000120 01  WORKLIFE-TABLE-RECORD.
000130     05  WL-SEX                  PIC X(01).
000140     05  WL-EDUC-BAND            PIC X(01).
000150     05  WL-AGE                  PIC 9(03).
000160     05  WL-WORKLIFE-YEARS       PIC 9(02)V99.
