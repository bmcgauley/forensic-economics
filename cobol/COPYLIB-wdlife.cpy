000010*===============================================================*
000020* COPYBOOK:   WDLIFE
000030* DESCRIPTION: LIFE-TABLE-RECORD - GOVERNMENT LIFE TABLE, ONE
000040*              RECORD PER AGE WITHIN SEX, SORTED SEX/AGE.
000050*
000060* MAINTENENCE LOG
000070* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000080* --------- ------------  ---------------------------------------
000090* 03/11/96 R TILLMAN       CREATED FOR ECONOMIC LOSS UNIT   WDEL001
000095* 01/18/05 M OYELARAN      DROPPED PAD - RECORD RAN 2 BYTES WDEL035
000096*                          LONG AND SHIFTED EVERY AGE ROW
000097*                          ON THE VENDOR'S REBUILT TABLE.
000100*===============================================================*
000110 01  LIFE-TABLE-RECORD.
000120     05  LT-SEX                  PIC X(01).
000130     05  LT-AGE                  PIC 9(03).
000140     05  LT-REMAIN-YEARS         PIC 9(02)V99.
