000010*===============================================================*
000020* PROGRAM NAME:    WDELOSS
000030* ORIGINAL AUTHOR: R TILLMAN
000040*
000050* DESCRIPTION:
000060*   ECONOMIC LOSS CALCULATION FOR WRONGFUL DEATH MATTERS.  READS
000070*   ONE CASE-INTAKE RECORD PER VICTIM, VALIDATES AND NORMALIZES
000080*   THE DEMOGRAPHIC FIELDS, LOOKS UP REMAINING LIFE AND WORKLIFE
000090*   EXPECTANCY, PROJECTS EARNINGS FORWARD AT A WAGE-GROWTH RATE,
000100*   DISCOUNTS EACH YEAR'S COMPENSATION TO PRESENT VALUE AT THE
000110*   1-YEAR TREASURY RATE, AND PRODUCES A YEARLY CASHFLOW FILE, A
000120*   CASE SUMMARY FILE, AND A PRINTED REPORT FOR COUNSEL.
000130*
000140* MAINTENENCE LOG
000150* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000160* --------- ------------  ---------------------------------------
000170* 03/11/96 R TILLMAN       CREATED FOR ECONOMIC LOSS UNIT   WDEL001
000180* 03/18/96 R TILLMAN       ADDED LIFE TABLE LOAD/SEARCH     WDEL002
000190* 04/02/96 R TILLMAN       ADDED CASHFLOW AND SUMMARY FILES WDEL003
000200* 04/22/96 R TILLMAN       ADDED PRINTED REPORT SECTIONS    WDEL004
000210* 06/10/96 R TILLMAN       FIXED PORTION ROUNDING ON YEAR 0 WDEL005
000220* 08/01/96 S KOSOWSKI      ADDED DEPENDENTS/BENEFIT EDITS   WDEL006
000230* 01/14/97 S KOSOWSKI      REJECT REASON TEXT PER FIELD     WDEL007
000240* 06/30/97 R TILLMAN       CA WAGE GROWTH OVERRIDE ADDED    WDEL008
000250* 11/19/97 R TILLMAN       ADDED SKOOG WORKLIFE LOOKUP      WDEL009
000260* 02/04/98 S KOSOWSKI      RETIREMENT AGE TRUNCATION FIX    WDEL010
000270* 05/19/98 R TILLMAN       SOC CODE SCAN ON OCCUPATION      WDEL011
000280* 07/02/98 S KOSOWSKI      QUALITY SCORE H/M/L ADDED        WDEL012
000290* 07/30/98 R TILLMAN       EDUCATION BAND TABLE REVISED     WDEL013
000300* 08/14/98 R TILLMAN       WIDENED OCCUPATION FOR SOC CODE  WDEL014
000310* 10/02/98 S KOSOWSKI      DATA SOURCES SECTION ON REPORT   WDEL015
000320* 11/11/98 R TILLMAN       METHODOLOGY NOTES SECTION ADDED  WDEL016
000330* 12/08/98 S KOSOWSKI      BATCH TRAILER CONTROL TOTALS     WDEL017
000340* 01/09/99 R TILLMAN       DISCOUNT FACTOR YEAR-0 EXPONENT  WDEL018
000350* 02/02/99 J HALVERSEN     Y2K - DEATH-YEAR NOW 4-DIGIT     WDEL019
000360* 04/20/99 J HALVERSEN     Y2K - RATE-PARAM PRESENT YEAR    WDEL020
000370* 09/27/99 J HALVERSEN     ADDED CUMULATIVE PV COLUMN       WDEL021
000380* 03/15/00 J HALVERSEN     PARTIAL FINAL YEAR PRORATION     WDEL022
000390* 04/03/00 J HALVERSEN     DEATH-PORTION FIRST YEAR PRORATE WDEL023
000400* 05/06/00 J HALVERSEN     CHANGED TABLE LOOKUPS TO BINARY  WDEL024
000410* 09/18/00 M OYELARAN      ZERO-WORKLIFE CASE HANDLING      WDEL025
000420* 02/11/01 M OYELARAN      AVERAGE COMPENSATION ON REPORT   WDEL026
000430* 06/03/02 M OYELARAN      RATE-PARAM FALLBACK CONSTANTS    WDEL027
000440* 10/21/02 M OYELARAN      PV REDUCTION PERCENT ON REPORT   WDEL028
000450* 03/30/03 M OYELARAN      LIFE TABLE AGE-OVER-100 RULE     WDEL029
000460* 07/15/03 M OYELARAN      DATA QUALITY INDICATOR ON SUMRY  WDEL031
000470* 11/02/04 M OYELARAN      PAGE BREAK ON YEARLY DETAIL      WDEL033
000475* 01/18/05 M OYELARAN      ADDED SEX/EDUCATION PRESENCE     WDEL034
000476*                          EDITS - COUNSEL REJECTED A RUN
000477*                          WHERE BLANK SEX/EDUCATION SLID
000478*                          THROUGH AS DEFAULTS INSTEAD OF
000479*                          BEING KICKED BACK FOR REKEYING.
000481* 02/09/05 M OYELARAN      FINAL-YEAR PORTION WAS BEING SET WDEL037
000482*                          FROM THE REDEFINES SUB-FIELD AS IF
000483*                          IT WERE A DECIMAL, BLOWING UP THE
000484*                          LAST YEAR'S WAGE ON EVERY CASE WITH
000485*                          A FRACTIONAL WORKLIFE REMAINDER.
000486*                          NOW COMPUTED AS WORKLIFE MINUS WI.
000487* 02/09/05 M OYELARAN      MOVED SALARY TYPE EDIT AHEAD OF    WDEL038
000488*                          DEPENDENTS/BENEFITS SO THE REJECT
000489*                          REASON PRINTED MATCHES THE ORDER
000490*                          COUNSEL'S INTAKE FORM CHECKS IT IN.
000491* 02/09/05 M OYELARAN      REMOVED 9900-TABLE-SEARCH-ERROR -   WDEL039
000492*                          PARAGRAPH WAS NEVER REACHED. BOTH
000493*                          SEARCH ALL AT END CLAUSES ALREADY
000494*                          DROP INTO THE LIFE/WORKLIFE FALLBACK
000495*                          FORMULAS, WHICH IS THE CORRECT
000496*                          BEHAVIOR - NOT AN ERROR CONDITION.
000497* 02/11/05 M OYELARAN      WAGE SERIES WAS COMPOUNDING OFF THE  WDEL040
000498*                          ROUNDED-TO-PENNIES STORED AMOUNT -
000499*                          50 YEARS OF ROUNDING WALKED THE
000500*                          CURVE OFF TRUE COMPOUND GROWTH. ADDED
000501*                          WS-RUNNING-WAGE TO CARRY THE UNROUNDED
000502*                          VALUE FORWARD; ONLY THE STORED YEAR
000503*                          IS ROUNDED NOW.
000504* 02/11/05 M OYELARAN      DATA SOURCES SWITCHES FOR LIFE/WORK  WDEL041
000505*                          TABLE LOOKUPS WERE STICKING AT 'Y'
000506*                          ONCE SET - A LATER CASE'S FORMULA
000507*                          FALLBACK STILL PRINTED "TABLE" AS ITS
000508*                          SOURCE.  NOW RESET TO 'N' AT THE TOP
000509*                          OF EACH CASE.
000480* SECURITY. CONFIDENTIAL - LITIGATION SUPPORT.
000490*===============================================================*
000500 IDENTIFICATION DIVISION.
000510 PROGRAM-ID.    WDELOSS.
000520 AUTHOR.        R TILLMAN.
000530 INSTALLATION.  MORONS, LOSERS AND BIMBOES.
000540 DATE-WRITTEN.  03/11/96.
000550 DATE-COMPILED.
000560 SECURITY.      CONFIDENTIAL - LITIGATION SUPPORT.
000570*===============================================================*
000580 ENVIRONMENT DIVISION.
000590*---------------------------------------------------------------*
000600 CONFIGURATION SECTION.
000610*---------------------------------------------------------------*
000620 SOURCE-COMPUTER.  IBM-3081.
000630 OBJECT-COMPUTER.  IBM-3081.
000640 SPECIAL-NAMES.
000650     C01 IS TOP-OF-FORM
000660     UPSI-0 IS WDEL-TEST-RUN-SWITCH
000670     CLASS WDEL-SEX-CODE IS 'M' 'F'.
000680*---------------------------------------------------------------*
000690 INPUT-OUTPUT SECTION.
000700*---------------------------------------------------------------*
000710 FILE-CONTROL.
000720     SELECT CASE-INTAKE ASSIGN TO CASEIN
000730         ORGANIZATION IS SEQUENTIAL
000740         FILE STATUS  IS WS-CASE-INTAKE-STATUS.
000750*
000760     SELECT LIFE-TABLE ASSIGN TO LIFETBL
000770         ORGANIZATION IS SEQUENTIAL
000780         FILE STATUS  IS WS-LIFE-TABLE-STATUS.
000790*
000800     SELECT WORKLIFE-TABLE ASSIGN TO WRKTBL
000810         ORGANIZATION IS SEQUENTIAL
000820         FILE STATUS  IS WS-WORKLIFE-TABLE-STATUS.
000830*
000840     SELECT RATE-PARAMS ASSIGN TO RATEPRM
000850         ORGANIZATION IS SEQUENTIAL
000860         FILE STATUS  IS WS-RATE-PARAMS-STATUS.
000870*
000880     SELECT CASHFLOW-OUT ASSIGN TO CASHOUT
000890         ORGANIZATION IS SEQUENTIAL
000900         FILE STATUS  IS WS-CASHFLOW-OUT-STATUS.
000910*
000920     SELECT SUMMARY-OUT ASSIGN TO SUMOUT
000930         ORGANIZATION IS SEQUENTIAL
000940         FILE STATUS  IS WS-SUMMARY-OUT-STATUS.
000950*
000960     SELECT REPORT-OUT ASSIGN TO RPTOUT
000970         ORGANIZATION IS LINE SEQUENTIAL
000980         FILE STATUS  IS WS-REPORT-OUT-STATUS.
000990*===============================================================*
001000 DATA DIVISION.
001010*---------------------------------------------------------------*
001020 FILE SECTION.
001030*---------------------------------------------------------------*
001040 FD  CASE-INTAKE
001050         RECORDING MODE IS F.
001060     COPY WDCASE.
001070*---------------------------------------------------------------*
001080 FD  LIFE-TABLE
001090         RECORDING MODE IS F.
001100     COPY WDLIFE.
001110*---------------------------------------------------------------*
001120 FD  WORKLIFE-TABLE
001130         RECORDING MODE IS F.
001140     COPY WDWORK.
001150*---------------------------------------------------------------*
001160 FD  RATE-PARAMS
001170         RECORDING MODE IS F.
001180     COPY WDRATE.
001190*---------------------------------------------------------------*
001200 FD  CASHFLOW-OUT
001210         RECORDING MODE IS F.
001220     COPY WDCASH.
001230*---------------------------------------------------------------*
001240 FD  SUMMARY-OUT
001250         RECORDING MODE IS F.
001260     COPY WDSUMM.
001270*---------------------------------------------------------------*
001280 FD  REPORT-OUT
001290         RECORDING MODE IS F.
001300 01  REPORT-LINE-RECORD.
001310     05  REPORT-LINE             PIC X(132).
001320*---------------------------------------------------------------*
001330 WORKING-STORAGE SECTION.
001335*---------------------------------------------------------------*
001336* STANDALONE WORK FIELD - NOT PART OF ANY GROUP.            WDEL039
001337*---------------------------------------------------------------*
001338 77  WS-WAGE-SERIES-SIZE             PIC S9(03) USAGE COMP VALUE ZERO.
001340*---------------------------------------------------------------*
001350* FILE STATUS SWITCHES
001360*---------------------------------------------------------------*
001370 01  WS-FILE-STATUS-AREA.
001380     05  WS-CASE-INTAKE-STATUS       PIC X(02).
001390         88  WS-CASE-INTAKE-OK                 VALUE '00'.
001400         88  WS-CASE-INTAKE-EOF                VALUE '10'.
001410     05  WS-LIFE-TABLE-STATUS        PIC X(02).
001420         88  WS-LIFE-TABLE-OK                  VALUE '00'.
001430         88  WS-LIFE-TABLE-EOF                 VALUE '10'.
001440         88  WS-LIFE-TABLE-MISSING             VALUE '35'.
001450     05  WS-WORKLIFE-TABLE-STATUS    PIC X(02).
001460         88  WS-WORKLIFE-TABLE-OK               VALUE '00'.
001470         88  WS-WORKLIFE-TABLE-EOF              VALUE '10'.
001480         88  WS-WORKLIFE-TABLE-MISSING          VALUE '35'.
001490     05  WS-RATE-PARAMS-STATUS       PIC X(02).
001500         88  WS-RATE-PARAMS-OK                  VALUE '00'.
001510         88  WS-RATE-PARAMS-EOF                 VALUE '10'.
001520         88  WS-RATE-PARAMS-MISSING             VALUE '35'.
001530     05  WS-CASHFLOW-OUT-STATUS      PIC X(02).
001540         88  WS-CASHFLOW-OUT-OK                 VALUE '00'.
001550     05  WS-SUMMARY-OUT-STATUS       PIC X(02).
001560         88  WS-SUMMARY-OUT-OK                  VALUE '00'.
001570     05  WS-REPORT-OUT-STATUS        PIC X(02).
001580         88  WS-REPORT-OUT-OK                   VALUE '00'.
001585     05  FILLER                      PIC X(01).
001590*---------------------------------------------------------------*
001600* BATCH CONTROL COUNTERS
001610*---------------------------------------------------------------*
001620 01  WS-BATCH-COUNTERS.
001630     05  WS-CASES-READ-CT            PIC S9(07) USAGE COMP VALUE ZERO.
001640     05  WS-CASES-ACCEPTED-CT        PIC S9(07) USAGE COMP VALUE ZERO.
001650     05  WS-CASES-REJECTED-CT        PIC S9(07) USAGE COMP VALUE ZERO.
001660     05  WS-CASHFLOW-LINES-CT        PIC S9(07) USAGE COMP VALUE ZERO.
001670     05  WS-BATCH-TOTAL-PV           PIC S9(11)V99 VALUE ZERO.
001675     05  FILLER                      PIC X(01).
001680*---------------------------------------------------------------*
001690* SUBSCRIPTS / INDICES / SMALL SWITCHES  (ALL COMP PER SHOP STD)
001700*---------------------------------------------------------------*
001710 01  WS-SUBSCRIPTS.
001720     05  WS-YEAR-IDX                 PIC S9(03) USAGE COMP VALUE ZERO.
001730     05  WS-LAST-YEAR-IDX            PIC S9(03) USAGE COMP VALUE ZERO.
001740     05  WS-SOC-SCAN-IDX             PIC S9(03) USAGE COMP VALUE ZERO.
001750     05  WS-SOC-SCAN-LIMIT           PIC S9(03) USAGE COMP VALUE +30.
001755     05  FILLER                      PIC X(01).
001760 01  WS-SWITCHES.
001770     05  WS-CASE-ACCEPT-SW           PIC X(01) VALUE 'N'.
001780         88  WS-CASE-ACCEPTED                  VALUE 'Y'.
001790         88  WS-CASE-REJECTED                   VALUE 'N'.
001800     05  WS-RATE-PARAMS-PRESENT-SW   PIC X(01) VALUE 'N'.
001810         88  WS-RATE-PARAMS-LOADED              VALUE 'Y'.
001820     05  WS-SOC-FOUND-SW             PIC X(01) VALUE 'N'.
001830         88  WS-SOC-CODE-FOUND                  VALUE 'Y'.
001840     05  WS-FINAL-YEAR-SW            PIC X(01) VALUE 'N'.
001850         88  WS-IS-FINAL-YEAR                    VALUE 'Y'.
001855     05  FILLER                      PIC X(01).
001860*---------------------------------------------------------------*
001870* INTAKE-VALIDATE / PERSON-INVESTIGATE WORK AREAS
001880*---------------------------------------------------------------*
001890 01  WS-VALIDATE-AREA.
001900     05  WS-NORM-SEX                 PIC X(01).
001905     05  WS-NORM-EDUC                PIC X(01).
001908     05  WS-EDUC-LEVEL               PIC X(01).
001920     05  WS-EDUC-BAND                PIC X(01).
001930     05  WS-WORKLIFE-BAND            PIC X(01).
001940     05  WS-RETIRE-AGE               PIC S9(05)V99.
001950     05  WS-RETIRE-AGE-WHOLE         REDEFINES WS-RETIRE-AGE.
001960         10  WS-RETIRE-AGE-INT       PIC S9(05).
001970         10  FILLER                  PIC S9(02).
001980     05  WS-QUALITY-SCORE-CT         PIC S9(02) USAGE COMP VALUE ZERO.
001985     05  FILLER                      PIC X(01).
001990*---------------------------------------------------------------*
002000* WAGE-GROWTH / DISCOUNT-RATE WORK AREAS
002010*---------------------------------------------------------------*
002020 01  WS-RATE-AREA.
002030     05  WS-WAGE-GROWTH-RATE         PIC SV9(06).
002040     05  WS-TREASURY-RATE            PIC SV9(06).
002050     05  WS-EDUC-ADJUSTMENT          PIC SV9(04).
002052*    RUNNING COMPOUND CARRIED UNROUNDED - ONLY THE STORED SERIES
002053*    ENTRY IS ROUNDED TO THE PENNY, SO 50 YEARS OF ROUNDING DOES
002054*    NOT WALK THE WAGE OFF THE TRUE COMPOUND CURVE.        WDEL040
002055     05  WS-RUNNING-WAGE             PIC S9(08)V9(04).
002056     05  FILLER                      PIC X(01).
002060 01  WS-DEFAULT-RATE-AREA.
002070     05  WS-DEFAULT-TREASURY-1YR     PIC V9(06) VALUE .025000.
002080     05  WS-DEFAULT-BASE-GROWTH      PIC V9(06) VALUE .030000.
002090     05  WS-DEFAULT-CA-GROWTH        PIC V9(06) VALUE .030000.
002095     05  WS-DEFAULT-PRESENT-YEAR     PIC 9(04)  VALUE 2026.
002097     05  FILLER                      PIC X(01).
002110*---------------------------------------------------------------*
002120* WAGE SERIES - ONE ENTRY PER PROJECTION YEAR, YEAR-IDX = 0..WI
002130*---------------------------------------------------------------*
002140 01  WS-WAGE-SERIES-AREA.
002150     05  WS-WAGE-SERIES OCCURS 1 TO 75 TIMES
002160             DEPENDING ON WS-WAGE-SERIES-SIZE
002170             INDEXED BY WS-WAGE-NDX.
002180         10  WS-WAGE-SERIES-AMT      PIC S9(08)V99.
002200*---------------------------------------------------------------*
002210* PRESENT-VALUE WORK AREAS
002220*---------------------------------------------------------------*
002230 01  WS-PV-AREA.
002240     05  WS-LIFE-EXPECT-YEARS        PIC S9(02)V99.
002250     05  WS-WORKLIFE-YEARS           PIC S9(02)V99.
002260*
002270*    WORKLIFE YEARS SPLIT INTO A WHOLE-YEAR PART (WI) AND A
002280*    FRACTIONAL-YEAR PART (THE FINAL PRORATED YEAR) SINCE THE
002290*    YEAR LOOP RUNS 0 THRU WI AND THE LAST PASS IS PRORATED BY
002300*    THE LEFTOVER FRACTION RATHER THAN TREATED AS A FULL YEAR.
002310     05  WS-WORKLIFE-SPLIT           REDEFINES WS-WORKLIFE-YEARS.
002320         10  WS-WORKLIFE-WHOLE       PIC S9(02).
002330         10  WS-WORKLIFE-FRACTION    PIC S9(02).
002340     05  WS-WHOLE-YEARS-WI           PIC S9(03) USAGE COMP VALUE ZERO.
002350     05  WS-YEAR-PORTION             PIC S9V99.
002360     05  WS-DISCOUNT-FACTOR          PIC S9V9(05).
002370     05  WS-FULL-YEAR-VALUE          PIC S9(08)V99.
002380     05  WS-ACTUAL-VALUE             PIC S9(08)V99.
002390     05  WS-CUM-VALUE                PIC S9(09)V99.
002400     05  WS-PRESENT-VALUE            PIC S9(08)V99.
002410     05  WS-CUM-PV                   PIC S9(09)V99.
002420     05  WS-FIRST-YEAR-PORTION       PIC S9V99.
002425     05  FILLER                      PIC X(01).
002430*---------------------------------------------------------------*
002440* PORTION/AGE WORK AREA - CI-VICTIM-AGE RE-CAST FOR THE DEATH
002450* DAY PRORATION USED ON THE FIRST PARTIAL CASHFLOW YEAR.
002460*---------------------------------------------------------------*
002470 01  WS-AGE-AREA.
002480     05  WS-CURRENT-AGE              PIC S9(03)V9.
002490     05  WS-CURRENT-AGE-SPLIT        REDEFINES WS-CURRENT-AGE.
002500         10  WS-CURRENT-AGE-WHOLE     PIC S9(03).
002510         10  WS-CURRENT-AGE-TENTHS    PIC S9(01).
002515     05  FILLER                      PIC X(01).
002520*---------------------------------------------------------------*
002530* SOC-CODE SCAN AREA - OCCUPATION TEXT AS A 30-COLUMN TABLE OF
002540* SINGLE CHARACTERS, SCANNED LEFT TO RIGHT LOOKING FOR A DIGIT
002550* THAT MARKS THE START OF AN EMBEDDED STANDARD OCCUPATIONAL
002560* CLASSIFICATION CODE IN THE INTAKE TEXT.                WDEL011
002570*---------------------------------------------------------------*
002580 01  WS-OCCUPATION-TEXT              PIC X(30).
002590 01  WS-OCCUPATION-CHAR-TABLE        REDEFINES WS-OCCUPATION-TEXT.
002600     05  WS-OCCUPATION-CHAR OCCURS 30 TIMES
002610             PIC X(01).
002620*---------------------------------------------------------------*
002630* WAGE-GROWTH EDUCATION ADJUSTMENT TABLE (BUSINESS RULES).  KEYED
002640* BY THE FINE-GRAINED EDUCATION LEVEL (1 = LESS THAN HIGH SCHOOL
002645* THRU 6 = DOCTORATE) - NOT THE 4-BAND WORKLIFE CODE.       WDEL013
002650*---------------------------------------------------------------*
002790 01  WS-EDUC-ADJUST-TABLE.
002800     05  FILLER  PIC X(01) VALUE '1'.
002810     05  FILLER  PIC SV9(04) VALUE -.005000.
002820     05  FILLER  PIC X(01) VALUE '2'.
002830     05  FILLER  PIC SV9(04) VALUE ZERO.
002840     05  FILLER  PIC X(01) VALUE '3'.
002850     05  FILLER  PIC SV9(04) VALUE .002000.
002860     05  FILLER  PIC X(01) VALUE '4'.
002870     05  FILLER  PIC SV9(04) VALUE .005000.
002875     05  FILLER  PIC X(01) VALUE '5'.
002877     05  FILLER  PIC SV9(04) VALUE .007000.
002880     05  FILLER  PIC X(01) VALUE '6'.
002890     05  FILLER  PIC SV9(04) VALUE .008000.
002900 01  WS-EDUC-ADJUST-ENTRIES REDEFINES WS-EDUC-ADJUST-TABLE.
002910     05  WS-EDUC-ADJUST-ENTRY OCCURS 6 TIMES
002920             INDEXED BY WS-ADJUST-NDX.
002930         10  WS-ADJUST-CODE          PIC X(01).
002940         10  WS-ADJUST-RATE          PIC SV9(04).
002950*---------------------------------------------------------------*
002960* IN-MEMORY LIFE / WORKLIFE TABLES AND SHARED PRINT CONTROL
002970*---------------------------------------------------------------*
002980 COPY WDTBLS.
002990 COPY WDPRTC.
003000*---------------------------------------------------------------*
003010* DATA SOURCE DEDUPLICATION FLAGS (AGGREGATE/REPORT)
003020*---------------------------------------------------------------*
003030 01  WS-SOURCE-FLAGS.
003040     05  WS-SOURCE-LIFE-USED-SW      PIC X(01) VALUE 'N'.
003050         88  WS-SOURCE-LIFE-USED                VALUE 'Y'.
003060     05  WS-SOURCE-WORK-USED-SW      PIC X(01) VALUE 'N'.
003070         88  WS-SOURCE-WORK-USED                VALUE 'Y'.
003080     05  WS-SOURCE-RATE-USED-SW      PIC X(01) VALUE 'N'.
003090         88  WS-SOURCE-RATE-USED                VALUE 'Y'.
003095     05  FILLER                      PIC X(01).
003100*---------------------------------------------------------------*
003110* DERIVED REPORT VALUES (AGGREGATE/REPORT)
003120*---------------------------------------------------------------*
003130 01  WS-REPORT-DERIVED.
003140     05  WS-AVG-ANNUAL-COMP          PIC S9(08)V99.
003150     05  WS-AVG-DISCOUNT-RATE        PIC SV9(04).
003160     05  WS-PV-REDUCTION-PCT         PIC S9(03)V99.
003170     05  WS-LIFE-EXPECT-AT-BIRTH     PIC S9(03)V99.
003175     05  FILLER                      PIC X(01).
003180*---------------------------------------------------------------*
003190* HEADING AND DETAIL LINES FOR REPORT-OUT
003200*---------------------------------------------------------------*
003210 01  HDG-CASE-BANNER.
003220     05  FILLER                  PIC X(38) VALUE
003230         'WRONGFUL DEATH ECONOMIC LOSS SUMMARY '.
003240     05  FILLER                  PIC X(09) VALUE 'CASE ID: '.
003250     05  HDG-CASE-ID             PIC X(12).
003260     05  FILLER                  PIC X(73) VALUE SPACE.
003270 01  HDG-PROFILE-LINE.
003280     05  FILLER                  PIC X(06) VALUE 'AGE: '.
003290     05  HDG-AGE                 PIC ZZ9.
003300     05  FILLER                  PIC X(06) VALUE ' SEX: '.
003310     05  HDG-SEX                 PIC X(01).
003320     05  FILLER                  PIC X(13) VALUE ' OCCUPATION: '.
003330     05  HDG-OCCUPATION          PIC X(30).
003340     05  FILLER                  PIC X(11) VALUE ' EDUCATION: '.
003350     05  HDG-EDUCATION           PIC X(01).
003360     05  FILLER                  PIC X(11) VALUE ' LOCATION: '.
003370     05  HDG-LOCATION            PIC X(02).
003380     05  FILLER                  PIC X(21) VALUE SPACE.
003390 01  HDG-KEY-VALUES-LINE-1.
003400     05  FILLER                  PIC X(13) VALUE 'BASE SALARY: '.
003410     05  HDG-BASE-SALARY         PIC $Z,ZZZ,ZZ9.99.
003420     05  FILLER                  PIC X(17) VALUE '  DISCOUNT RATE: '.
003430     05  HDG-DISCOUNT-PCT        PIC Z9.99.
003440     05  FILLER                  PIC X(01) VALUE '%'.
003450     05  FILLER                  PIC X(15) VALUE '  GROWTH RATE: '.
003460     05  HDG-GROWTH-PCT          PIC Z9.99.
003470     05  FILLER                  PIC X(01) VALUE '%'.
003480     05  FILLER                  PIC X(43) VALUE SPACE.
003490 01  HDG-KEY-VALUES-LINE-2.
003500     05  FILLER                  PIC X(26) VALUE
003510         'CUMULATIVE PRESENT VALUE: '.
003520     05  HDG-CUM-PV              PIC $ZZZ,ZZZ,ZZ9.
003530     05  FILLER                  PIC X(20) VALUE
003540         '  PRESENT VALUE YR: '.
003550     05  HDG-PV-YEAR             PIC 9(04).
003560     05  FILLER                  PIC X(63) VALUE SPACE.
003570 01  HDG-DETAIL-HEADINGS.
003580     05  FILLER                  PIC X(132) VALUE
003590         ' AGE   YEAR  YR#  PORTION  FULL-YEAR     ACTUAL    '
003600         'CUM-VALUE  DISC-FACTOR  PRESENT-VAL      CUM-PV'.
003610 01  DET-YEARLY-LINE.
003620     05  DET-AGE                 PIC ZZ9.9.
003630     05  FILLER                  PIC X(02) VALUE SPACE.
003640     05  DET-START-YEAR          PIC 9(04).
003650     05  FILLER                  PIC X(02) VALUE SPACE.
003660     05  DET-YEAR-NUMBER         PIC Z9.9.
003670     05  FILLER                  PIC X(02) VALUE SPACE.
003680     05  DET-PORTION             PIC 9.99.
003690     05  FILLER                  PIC X(02) VALUE SPACE.
003700     05  DET-FULL-YEAR-VALUE     PIC $ZZ,ZZZ,ZZ9.
003710     05  FILLER                  PIC X(01) VALUE SPACE.
003720     05  DET-ACTUAL-VALUE        PIC $ZZ,ZZZ,ZZ9.
003730     05  FILLER                  PIC X(01) VALUE SPACE.
003740     05  DET-CUM-VALUE           PIC $ZZ,ZZZ,ZZ9.
003750     05  FILLER                  PIC X(03) VALUE SPACE.
003760     05  DET-DISCOUNT-FACTOR     PIC 9.99999.
003770     05  FILLER                  PIC X(02) VALUE SPACE.
003780     05  DET-PRESENT-VALUE       PIC $ZZ,ZZZ,ZZ9.
003790     05  FILLER                  PIC X(01) VALUE SPACE.
003800     05  DET-CUM-PV              PIC $ZZ,ZZZ,ZZ9.
003810     05  FILLER                  PIC X(15) VALUE SPACE.
003820 01  SRC-DATA-SOURCE-LINE.
003830     05  FILLER                  PIC X(10) VALUE '  SOURCE: '.
003840     05  SRC-SOURCE-TEXT         PIC X(60).
003850     05  FILLER                  PIC X(62) VALUE SPACE.
003860 01  MTH-METHOD-LINE.
003870     05  MTH-TEXT                PIC X(132).
003880 01  WS-METHOD-EDIT-FIELDS.
003890     05  MTH-LIFE-YRS-ED         PIC Z9.99.
003900     05  MTH-WORK-YRS-ED         PIC Z9.99.
003910     05  MTH-RETIRE-AGE-ED       PIC ZZ9.
003920     05  MTH-GROWTH-ED           PIC Z9.99.
003930     05  MTH-DISCOUNT-ED         PIC Z9.99.
003940     05  MTH-FUTURE-ED           PIC $$$,$$$,$$9.99.
003950     05  MTH-PV-ED               PIC $$$,$$$,$$9.99.
003955     05  FILLER                  PIC X(01).
003960 01  TRL-TRAILER-LINE-1.
003970     05  FILLER                  PIC X(22) VALUE 'CASES READ..........: '.
003980     05  TRL-CASES-READ          PIC ZZZ,ZZ9.
003990     05  FILLER                  PIC X(88) VALUE SPACE.
004000 01  TRL-TRAILER-LINE-2.
004010     05  FILLER                  PIC X(22) VALUE 'CASES ACCEPTED......: '.
004020     05  TRL-CASES-ACCEPTED      PIC ZZZ,ZZ9.
004030     05  FILLER                  PIC X(88) VALUE SPACE.
004040 01  TRL-TRAILER-LINE-3.
004050     05  FILLER                  PIC X(22) VALUE 'CASES REJECTED......: '.
004060     05  TRL-CASES-REJECTED      PIC ZZZ,ZZ9.
004070     05  FILLER                  PIC X(88) VALUE SPACE.
004080 01  TRL-TRAILER-LINE-4.
004090     05  FILLER                  PIC X(22) VALUE 'GRAND TOTAL PV......: '.
004100     05  TRL-GRAND-TOTAL-PV      PIC $ZZZ,ZZZ,ZZZ,ZZ9.
004110     05  FILLER                  PIC X(76) VALUE SPACE.
004120 01  WS-BLANK-LINE                   PIC X(132) VALUE SPACE.
004130*===============================================================*
004140 PROCEDURE DIVISION.
004150*===============================================================*
004160*-----------------------------------------------------------------
004170 0000-MAIN-PROCESSING.
004180*-----------------------------------------------------------------
004190     PERFORM 1000-OPEN-FILES.
004200     PERFORM 1100-LOAD-LIFE-TABLE.
004210     PERFORM 1200-LOAD-WORKLIFE-TABLE.
004220     PERFORM 8000-READ-CASE-INTAKE.
004230     PERFORM 2000-PROCESS-CASE
004240         UNTIL WS-CASE-INTAKE-EOF.
004250     PERFORM 9200-PRINT-BATCH-TRAILER.
004260     PERFORM 3000-CLOSE-FILES.
004270     STOP RUN.
004280*-----------------------------------------------------------------
004290 1000-OPEN-FILES.
004300*-----------------------------------------------------------------
004310     OPEN INPUT  CASE-INTAKE.
004320     OPEN INPUT  LIFE-TABLE.
004330     OPEN INPUT  WORKLIFE-TABLE.
004340     OPEN INPUT  RATE-PARAMS.
004350     OPEN OUTPUT CASHFLOW-OUT.
004360     OPEN OUTPUT SUMMARY-OUT.
004370     OPEN OUTPUT REPORT-OUT.
004380*
004390*    READ THE SINGLE RATE-PARAMS RECORD, IF PRESENT.  RUNS
004400*    WITHOUT A RATE-PARAMS FILE FALL BACK TO THE SHOP-STANDARD
004410*    CONSTANTS RATHER THAN ABENDING.                   WDEL027
004420     READ RATE-PARAMS
004430         AT END
004440             MOVE 'N' TO WS-RATE-PARAMS-PRESENT-SW
004450         NOT AT END
004460             SET WS-RATE-PARAMS-LOADED TO TRUE
004470     END-READ.
004480     IF WS-RATE-PARAMS-LOADED
004490         SET WS-SOURCE-RATE-USED TO TRUE
004500     ELSE
004510         MOVE WS-DEFAULT-TREASURY-1YR TO RP-TREASURY-1YR
004520         MOVE WS-DEFAULT-BASE-GROWTH  TO RP-BASE-GROWTH
004530         MOVE WS-DEFAULT-CA-GROWTH    TO RP-CA-GROWTH
004540         MOVE WS-DEFAULT-PRESENT-YEAR TO RP-PRESENT-YEAR
004550     END-IF.
004560*-----------------------------------------------------------------
004570 1100-LOAD-LIFE-TABLE.
004580*-----------------------------------------------------------------
004590     MOVE ZERO TO WDT-LIFE-TABLE-SIZE.
004600     READ LIFE-TABLE
004610         AT END MOVE '10' TO WS-LIFE-TABLE-STATUS
004620     END-READ.
004630     PERFORM 1110-LOAD-LIFE-TABLE-LOOP
004635         UNTIL WS-LIFE-TABLE-EOF.
004640*-----------------------------------------------------------------
004645 1110-LOAD-LIFE-TABLE-LOOP.
004650*-----------------------------------------------------------------
004655     ADD 1 TO WDT-LIFE-TABLE-SIZE.
004660     MOVE LT-SEX                 TO
004665             WDT-LT-SEX (WDT-LIFE-TABLE-SIZE).
004670     MOVE LT-AGE                 TO
004675             WDT-LT-AGE (WDT-LIFE-TABLE-SIZE).
004680     MOVE LT-REMAIN-YEARS        TO
004685             WDT-LT-REMAIN-YEARS (WDT-LIFE-TABLE-SIZE).
004690     READ LIFE-TABLE
004695         AT END MOVE '10' TO WS-LIFE-TABLE-STATUS
004700     END-READ.
004750*-----------------------------------------------------------------
004760 1200-LOAD-WORKLIFE-TABLE.
004770*-----------------------------------------------------------------
004780     MOVE ZERO TO WDT-WORKLIFE-TABLE-SIZE.
004790     READ WORKLIFE-TABLE
004800         AT END MOVE '10' TO WS-WORKLIFE-TABLE-STATUS
004810     END-READ.
004820     PERFORM 1210-LOAD-WORKLIFE-TABLE-LOOP
004825         UNTIL WS-WORKLIFE-TABLE-EOF.
004830*-----------------------------------------------------------------
004835 1210-LOAD-WORKLIFE-TABLE-LOOP.
004840*-----------------------------------------------------------------
004845     ADD 1 TO WDT-WORKLIFE-TABLE-SIZE.
004850     MOVE WL-SEX                 TO
004855             WDT-WL-SEX (WDT-WORKLIFE-TABLE-SIZE).
004860     MOVE WL-EDUC-BAND           TO
004865             WDT-WL-EDUC-BAND (WDT-WORKLIFE-TABLE-SIZE).
004870     MOVE WL-AGE                 TO
004875             WDT-WL-AGE (WDT-WORKLIFE-TABLE-SIZE).
004880     MOVE WL-WORKLIFE-YEARS      TO
004885             WDT-WL-WORKLIFE-YRS (WDT-WORKLIFE-TABLE-SIZE).
004890     READ WORKLIFE-TABLE
004895         AT END MOVE '10' TO WS-WORKLIFE-TABLE-STATUS
004900     END-READ.
004960*-----------------------------------------------------------------
004970 2000-PROCESS-CASE.
004980*-----------------------------------------------------------------
004990     ADD 1 TO WS-CASES-READ-CT.
005000     MOVE SPACE TO CS-REJECT-REASON.
005010     MOVE 'N'   TO WS-CASE-ACCEPT-SW.
005020     MOVE ZERO  TO WS-QUALITY-SCORE-CT.
005022*    DATA-SOURCES SWITCHES ARE PER-CASE - RESET HERE SO A CASE
005023*    THAT FALLS BACK TO THE FORMULA DOESN'T INHERIT 'Y' FROM AN
005024*    EARLIER CASE'S TABLE HIT.  RATE SWITCH STAYS BATCH-WIDE -   WDEL041
005025*    RATE-PARAMS IS READ ONCE AT OPEN, NOT PER CASE.
005026     MOVE 'N' TO WS-SOURCE-LIFE-USED-SW.
005027     MOVE 'N' TO WS-SOURCE-WORK-USED-SW.
005030     PERFORM 2100-VALIDATE-INTAKE.
005040     IF WS-CASE-ACCEPTED
005050         ADD 1 TO WS-CASES-ACCEPTED-CT
005060         PERFORM 2200-INVESTIGATE-PERSON
005070         PERFORM 2300-LOOKUP-LIFE-EXPECTANCY
005080         PERFORM 2400-LOOKUP-WORKLIFE-EXPECTANCY
005090         PERFORM 2500-COMPUTE-WAGE-GROWTH
005100         PERFORM 2600-SELECT-DISCOUNT-RATE
005110         PERFORM 2700-PRESENT-VALUE
005120         PERFORM 2800-WRITE-CASE-SUMMARY
005130         PERFORM 2900-PRINT-CASE-REPORT
005140     ELSE
005150         ADD 1 TO WS-CASES-REJECTED-CT
005160         PERFORM 2800-WRITE-CASE-SUMMARY
005170     END-IF.
005180     PERFORM 8000-READ-CASE-INTAKE.
005190*-----------------------------------------------------------------
005200 2100-VALIDATE-INTAKE.
005210*-----------------------------------------------------------------
005220*    FIRST-FAILURE-WINS - CHECKS MADE IN THE ORDER BELOW AND THE
005230*    FIRST ONE TO FAIL SETS THE REJECT REASON AND STOPS FURTHER
005240*    CHECKING.                                          WDEL001
005250     MOVE 'Y' TO WS-CASE-ACCEPT-SW.
005260     IF CI-VICTIM-AGE NOT NUMERIC
005270             OR CI-VICTIM-AGE > 120
005280         MOVE 'N' TO WS-CASE-ACCEPT-SW
005290         MOVE 'VICTIM AGE OUT OF RANGE 0-120' TO CS-REJECT-REASON
005300     END-IF.
005302     IF WS-CASE-ACCEPTED
005304         IF CI-VICTIM-SEX = SPACE
005306             MOVE 'N' TO WS-CASE-ACCEPT-SW
005308             MOVE 'VICTIM SEX MUST BE PRESENT' TO CS-REJECT-REASON
005310         END-IF
005312     END-IF.
005314     IF WS-CASE-ACCEPTED
005316         IF CI-EDUCATION = SPACE
005318             MOVE 'N' TO WS-CASE-ACCEPT-SW
005320             MOVE 'EDUCATION MUST NOT BE BLANK' TO CS-REJECT-REASON
005322         END-IF
005324     END-IF.
005326     IF WS-CASE-ACCEPTED
005328         IF CI-SALARY NOT NUMERIC OR CI-SALARY < ZERO
005330             MOVE 'N' TO WS-CASE-ACCEPT-SW
005340             MOVE 'SALARY MUST NOT BE NEGATIVE' TO CS-REJECT-REASON
005350         END-IF
005360     END-IF.
005362     IF WS-CASE-ACCEPTED
005364         IF CI-SALARY-TYPE NOT = 'C' AND CI-SALARY-TYPE NOT = 'M'
005366             MOVE 'N' TO WS-CASE-ACCEPT-SW
005368             MOVE 'SALARY TYPE MUST BE C OR M' TO CS-REJECT-REASON
005370         END-IF
005372     END-IF.
005374     IF WS-CASE-ACCEPTED
005380         IF CI-DEPENDENTS NOT NUMERIC
005390             MOVE 'N' TO WS-CASE-ACCEPT-SW
005400             MOVE 'DEPENDENTS MUST NOT BE NEGATIVE' TO
005410                 CS-REJECT-REASON
005420         END-IF
005430     END-IF.
005440     IF WS-CASE-ACCEPTED
005450         IF CI-RETIRE-CONTRIB NOT NUMERIC
005460                 OR CI-HEALTH-BENEFIT NOT NUMERIC
005470             MOVE 'N' TO WS-CASE-ACCEPT-SW
005480             MOVE 'BENEFIT AMOUNTS MUST NOT BE NEGATIVE' TO
005490                 CS-REJECT-REASON
005500         END-IF
005510     END-IF.
005580     MOVE CI-CASE-ID TO CS-CASE-ID.
005590     IF WS-CASE-ACCEPTED
005600         SET CS-ACCEPTED TO TRUE
005610     ELSE
005620         SET CS-REJECTED TO TRUE
005630     END-IF.
005640*-----------------------------------------------------------------
005650 2200-INVESTIGATE-PERSON.
005660*-----------------------------------------------------------------
005670     PERFORM 2210-NORMALIZE-SEX.
005680     PERFORM 2220-NORMALIZE-EDUCATION.
005690     PERFORM 2230-CHECK-AGE-SALARY-LOCATION.
005700     PERFORM 2240-SCAN-SOC-CODE.
005710     PERFORM 2250-SCORE-QUALITY.
005720*-----------------------------------------------------------------
005730 2210-NORMALIZE-SEX.
005740*-----------------------------------------------------------------
005750     EVALUATE CI-VICTIM-SEX
005760         WHEN 'M' MOVE 'M' TO WS-NORM-SEX
005770         WHEN 'F' MOVE 'F' TO WS-NORM-SEX
005780         WHEN OTHER
005790             MOVE 'M' TO WS-NORM-SEX
005800             ADD 1 TO WS-QUALITY-SCORE-CT
005810     END-EVALUATE.
005820     MOVE WS-NORM-SEX TO CS-NORM-SEX.
005830*-----------------------------------------------------------------
005840 2220-NORMALIZE-EDUCATION.
005850*-----------------------------------------------------------------
005860*    RAW EDUCATION TEXT IS MATCHED AGAINST THE FINE-GRAINED SIX
005870*    LEVEL SCALE (1=LESS-THAN-HS THRU 6=DOCTORATE) BY EXACT
005880*    UPPERCASE COMPARE (INTAKE IS ASSUMED PRE-FOLDED TO UPPER
005885*    CASE BY THE FEEDER JOB - NO FUNCTION UPPER-CASE USED HERE).
005890*    THE LEVEL THEN COLLAPSES TO THE 4-BAND WORKLIFE CODE USED
005895*    BY THE SKOOG TABLE - BACHELORS/MASTERS/DOCTORATE ALL SHARE
005898*    BAND 4 ON THE WORKLIFE LOOKUP.                      WDEL013
005900     EVALUATE CI-EDUCATION
005910         WHEN 'LESS THAN HIGH SCHOOL'
005920         WHEN 'LESS_THAN_HIGH_SCHOOL'
005930             MOVE '1' TO WS-EDUC-LEVEL
005940         WHEN 'HIGH SCHOOL'
005950         WHEN 'HS'
005960         WHEN 'HIGH_SCHOOL'
005970             MOVE '2' TO WS-EDUC-LEVEL
005980         WHEN 'SOME COLLEGE'
005990         WHEN 'SOME_COLLEGE'
006000         WHEN 'ASSOCIATES'
006010             MOVE '3' TO WS-EDUC-LEVEL
006020         WHEN 'BACHELORS'
006030         WHEN 'BACHELOR'
006040         WHEN 'BA'
006050         WHEN 'BS'
006060             MOVE '4' TO WS-EDUC-LEVEL
006070         WHEN 'MASTERS'
006080         WHEN 'MASTER'
006090         WHEN 'MA'
006100         WHEN 'MS'
006110         WHEN 'MBA'
006120             MOVE '5' TO WS-EDUC-LEVEL
006130         WHEN 'DOCTORATE'
006140         WHEN 'PHD'
006150         WHEN 'MD'
006160         WHEN 'JD'
006170             MOVE '6' TO WS-EDUC-LEVEL
006180         WHEN OTHER
006190             MOVE '2' TO WS-EDUC-LEVEL
006200             ADD 1 TO WS-QUALITY-SCORE-CT
006210     END-EVALUATE.
006212     IF WS-EDUC-LEVEL = '1' OR WS-EDUC-LEVEL = '2' OR
006214        WS-EDUC-LEVEL = '3'
006216         MOVE WS-EDUC-LEVEL TO WS-EDUC-BAND
006218     ELSE
006219         MOVE '4' TO WS-EDUC-BAND
006221     END-IF.
006220     MOVE WS-EDUC-BAND TO WS-NORM-EDUC.
006230     MOVE WS-EDUC-BAND TO CS-NORM-EDUC.
006240*-----------------------------------------------------------------
006250 2230-CHECK-AGE-SALARY-LOCATION.
006260*-----------------------------------------------------------------
006270     IF CI-VICTIM-AGE < 16
006280         ADD 1 TO WS-QUALITY-SCORE-CT
006290     END-IF.
006300     IF CI-SALARY <= ZERO
006310         ADD 2 TO WS-QUALITY-SCORE-CT
006320     ELSE
006330         IF CI-SALARY < 15000
006340             ADD 1 TO WS-QUALITY-SCORE-CT
006350         END-IF
006360         IF CI-SALARY > 1000000
006370             ADD 1 TO WS-QUALITY-SCORE-CT
006380         END-IF
006390     END-IF.
006400     IF CI-LOCATION = SPACE OR CI-LOCATION (2:1) = SPACE
006410         MOVE 'US' TO CI-LOCATION
006420         ADD 1 TO WS-QUALITY-SCORE-CT
006430     END-IF.
006440*-----------------------------------------------------------------
006450 2240-SCAN-SOC-CODE.
006460*-----------------------------------------------------------------
006470*    SOC CODES ARE WRITTEN "NN-NNNN" SOMEWHERE INSIDE THE FREE
006480*    TEXT OCCUPATION FIELD.  SCANNED MANUALLY, ONE CHARACTER AT
006490*    A TIME, LOOKING FOR TWO DIGITS, A HYPHEN AND FOUR DIGITS -
006500*    INFORMATIONAL ONLY, NOT USED IN ANY CALCULATION.    WDEL011
006510     MOVE 'N' TO WS-SOC-FOUND-SW.
006520     MOVE CI-OCCUPATION TO WS-OCCUPATION-TEXT.
006530     MOVE 1 TO WS-SOC-SCAN-IDX.
006535     PERFORM 2241-SCAN-SOC-CODE-STEP
006538         UNTIL WS-SOC-SCAN-IDX > WS-SOC-SCAN-LIMIT
006539            OR WS-SOC-CODE-FOUND.
006540*-----------------------------------------------------------------
006542 2241-SCAN-SOC-CODE-STEP.
006544*-----------------------------------------------------------------
006546     IF WS-OCCUPATION-CHAR (WS-SOC-SCAN-IDX) IS NUMERIC AND
006548        WS-SOC-SCAN-IDX <= 25
006580             IF WS-OCCUPATION-CHAR (WS-SOC-SCAN-IDX + 1) IS
006590                     NUMERIC AND
006600                WS-OCCUPATION-CHAR (WS-SOC-SCAN-IDX + 2) = '-' AND
006610                WS-OCCUPATION-CHAR (WS-SOC-SCAN-IDX + 3) IS
006620                     NUMERIC AND
006630                WS-OCCUPATION-CHAR (WS-SOC-SCAN-IDX + 4) IS
006640                     NUMERIC AND
006650                WS-OCCUPATION-CHAR (WS-SOC-SCAN-IDX + 5) IS
006660                     NUMERIC AND
006670                WS-OCCUPATION-CHAR (WS-SOC-SCAN-IDX + 6) IS
006680                     NUMERIC
006690                 SET WS-SOC-CODE-FOUND TO TRUE
006700             END-IF
006710     END-IF.
006720     ADD 1 TO WS-SOC-SCAN-IDX.
006730*-----------------------------------------------------------------
006740 2250-SCORE-QUALITY.
006760*-----------------------------------------------------------------
006770     EVALUATE TRUE
006780         WHEN WS-QUALITY-SCORE-CT = ZERO
006790             SET CS-QUALITY-HIGH   TO TRUE
006800         WHEN WS-QUALITY-SCORE-CT <= 2
006810             SET CS-QUALITY-MEDIUM TO TRUE
006820         WHEN OTHER
006830             SET CS-QUALITY-LOW    TO TRUE
006840     END-EVALUATE.
006850*-----------------------------------------------------------------
006860 2300-LOOKUP-LIFE-EXPECTANCY.
006870*-----------------------------------------------------------------
006880*    EXACT INTEGER-AGE LOOKUP ON THE IN-MEMORY LIFE TABLE.  THE
006890*    TABLE IS HELD SORTED SEX/AGE SO A BINARY SEARCH APPLIES -
006900*    CHANGED FROM LINEAR SEARCH 05/06/00.               WDEL024
006910*    THE TABLE ENTRY CARRIES A WHOLE-AGE KEY ONLY; A FRACTIONAL
006920*    INPUT AGE WOULD INTERPOLATE BETWEEN THE BRACKETING ENTRIES
006930*    THE SAME WAY 2400 DOES BELOW, BUT INTAKE AGES ARRIVE AS A
006940*    WHOLE NUMBER OF YEARS SO THAT PATH NEVER FIRES IN PRACTICE.
006950     IF CI-VICTIM-AGE > 100
006960         MOVE .50 TO WS-LIFE-EXPECT-YEARS
006970     ELSE
006980         IF WDT-LIFE-TABLE-SIZE = ZERO
006990             PERFORM 2390-LIFE-FALLBACK-FORMULA
007000         ELSE
007010             SET WDT-LIFE-NDX TO 1
007020             SEARCH ALL WDT-LIFE-ENTRY
007030                 AT END
007040                     PERFORM 2390-LIFE-FALLBACK-FORMULA
007050                 WHEN WDT-LT-SEX (WDT-LIFE-NDX) = WS-NORM-SEX AND
007060                      WDT-LT-AGE (WDT-LIFE-NDX) = CI-VICTIM-AGE
007070                     MOVE WDT-LT-REMAIN-YEARS (WDT-LIFE-NDX)
007080                         TO WS-LIFE-EXPECT-YEARS
007090                     SET WS-SOURCE-LIFE-USED TO TRUE
007100             END-SEARCH
007110         END-IF
007120     END-IF.
007130     COMPUTE WS-LIFE-EXPECT-AT-BIRTH =
007140         CI-VICTIM-AGE + WS-LIFE-EXPECT-YEARS.
007150*-----------------------------------------------------------------
007160 2390-LIFE-FALLBACK-FORMULA.
007170*-----------------------------------------------------------------
007180*    NO LIFE TABLE ON THIS RUN - FALL BACK TO THE STANDARD SHOP
007190*    CONSTANTS (78.50 MALE / 82.30 FEMALE LESS CURRENT AGE, NOT
007200*    LESS THAN ZERO).                                  WDEL029
007210     IF WS-NORM-SEX = 'F'
007220         COMPUTE WS-LIFE-EXPECT-YEARS = 82.30 - CI-VICTIM-AGE
007230     ELSE
007240         COMPUTE WS-LIFE-EXPECT-YEARS = 78.50 - CI-VICTIM-AGE
007250     END-IF.
007260     IF WS-LIFE-EXPECT-YEARS < ZERO
007270         MOVE ZERO TO WS-LIFE-EXPECT-YEARS
007280     END-IF.
007290*-----------------------------------------------------------------
007300 2400-LOOKUP-WORKLIFE-EXPECTANCY.
007310*-----------------------------------------------------------------
007320*    WS-EDUC-BAND WAS ALREADY COLLAPSED TO THE 4-BAND WORKLIFE
007330*    CODE BACK IN 2220 - BACHELORS/MASTERS/DOCTORATE ALL SHARE
007340*    BAND 4 ON THIS LOOKUP.                              WDEL013
007350     MOVE WS-EDUC-BAND TO WS-WORKLIFE-BAND.
007400     IF CI-VICTIM-AGE > 75
007410         MOVE ZERO TO WS-WORKLIFE-YEARS
007420     ELSE
007430         IF WDT-WORKLIFE-TABLE-SIZE = ZERO
007440             MOVE ZERO TO WS-WORKLIFE-YEARS
007450         ELSE
007460             SET WDT-WORKLIFE-NDX TO 1
007470             SEARCH ALL WDT-WORKLIFE-ENTRY
007480                 AT END
007490                     PERFORM 2490-WORKLIFE-INTERPOLATE
007500                 WHEN WDT-WL-SEX (WDT-WORKLIFE-NDX) = WS-NORM-SEX
007510                  AND WDT-WL-EDUC-BAND (WDT-WORKLIFE-NDX) =
007520                      WS-WORKLIFE-BAND
007530                  AND WDT-WL-AGE (WDT-WORKLIFE-NDX) = CI-VICTIM-AGE
007540                     MOVE WDT-WL-WORKLIFE-YRS (WDT-WORKLIFE-NDX)
007550                         TO WS-WORKLIFE-YEARS
007560                     SET WS-SOURCE-WORK-USED TO TRUE
007570             END-SEARCH
007580         END-IF
007590     END-IF.
007600     MOVE CI-VICTIM-AGE TO WS-RETIRE-AGE.
007610     ADD WS-WORKLIFE-YEARS TO WS-RETIRE-AGE.
007620     MOVE WS-RETIRE-AGE-INT TO CS-RETIRE-AGE.
007630     MOVE WS-WORKLIFE-WHOLE TO WS-WHOLE-YEARS-WI.
007640*-----------------------------------------------------------------
007650 2490-WORKLIFE-INTERPOLATE.
007660*-----------------------------------------------------------------
007670*    EXACT AGE NOT FOUND - THIS IS THE FRACTIONAL-AGE PATH; WITH
007680*    INTAKE AGES ALWAYS WHOLE YEARS THE ONLY WAY HERE IS AN AGE
007690*    BELOW THE TABLE'S LOWEST ENTRY FOR THIS SEX/BAND, WHICH IS
007700*    TREATED AS A REJECTED TABLE VALUE - THE CASE STILL RUNS
007710*    WITH ZERO WORKLIFE AND THEREFORE NO LOSS.          WDEL025
007720     MOVE ZERO TO WS-WORKLIFE-YEARS.
007730*-----------------------------------------------------------------
007740 2500-COMPUTE-WAGE-GROWTH.
007750*-----------------------------------------------------------------
007760*    BASE RATE IS THE CA OVERRIDE WHEN LOCATION IS CALIFORNIA,
007770*    ELSE THE NATIONAL BASE GROWTH RATE FROM RATE-PARAMS (BOTH
007780*    DEFAULT TO 0.030000 WHEN RATE-PARAMS IS ABSENT - SEE 1000).
007790     IF CI-LOCATION = 'CA'
007800         MOVE RP-CA-GROWTH TO WS-WAGE-GROWTH-RATE
007810     ELSE
007820         MOVE RP-BASE-GROWTH TO WS-WAGE-GROWTH-RATE
007830     END-IF.
007840     SET WS-ADJUST-NDX TO 1.
007850     SEARCH WS-EDUC-ADJUST-ENTRY
007860         AT END
007870             MOVE ZERO TO WS-EDUC-ADJUSTMENT
007880         WHEN WS-ADJUST-CODE (WS-ADJUST-NDX) = WS-EDUC-LEVEL
007890             MOVE WS-ADJUST-RATE (WS-ADJUST-NDX) TO
007900                 WS-EDUC-ADJUSTMENT
007910     END-SEARCH.
007920     ADD WS-EDUC-ADJUSTMENT TO WS-WAGE-GROWTH-RATE.
007930     MOVE WS-WAGE-GROWTH-RATE TO CS-GROWTH-RATE.
007940     PERFORM 2510-BUILD-WAGE-SERIES.
007950*-----------------------------------------------------------------
007960 2510-BUILD-WAGE-SERIES.
007970*-----------------------------------------------------------------
007980*    WAGE(0) = SALARY, WAGE(N) = WAGE(N-1) X (1 + GROWTH RATE).
007990*    EACH YEAR IS STORED ROUNDED TO TWO DECIMALS BUT THE RUNNING
008000*    COMPOUND CARRIES THE UNROUNDED VALUE FORWARD.        WDEL008
008010     MOVE 50 TO WS-WAGE-SERIES-SIZE.
008020     MOVE CI-SALARY TO WS-WAGE-SERIES-AMT (1).
008025     MOVE CI-SALARY TO WS-RUNNING-WAGE.
008030     SET WS-WAGE-NDX TO 1.
008040     PERFORM 2511-BUILD-WAGE-SERIES-STEP
008045         VARYING WS-YEAR-IDX FROM 2 BY 1
008050             UNTIL WS-YEAR-IDX > WS-WAGE-SERIES-SIZE.
008055*-----------------------------------------------------------------
008057 2511-BUILD-WAGE-SERIES-STEP.
008058*-----------------------------------------------------------------
008060     SET WS-WAGE-NDX UP BY 1.
008065     COMPUTE WS-RUNNING-WAGE =
008066         WS-RUNNING-WAGE * (1 + WS-WAGE-GROWTH-RATE).
008070     COMPUTE WS-WAGE-SERIES-AMT (WS-WAGE-NDX) ROUNDED =
008075         WS-RUNNING-WAGE.
008110*-----------------------------------------------------------------
008120 2600-SELECT-DISCOUNT-RATE.
008130*-----------------------------------------------------------------
008140*    FLAT CURVE - THE SAME TREASURY RATE APPLIES TO ALL 50
008150*    PROJECTION YEARS.  FALLBACK CONSTANT 0.025 WHEN RATE-PARAMS
008160*    IS ABSENT (APPLIED AT FILE-OPEN TIME IN 1000).      WDEL020
008170     MOVE RP-TREASURY-1YR TO WS-TREASURY-RATE.
008180     MOVE WS-TREASURY-RATE TO CS-DISCOUNT-RATE.
008190*-----------------------------------------------------------------
008200 2700-PRESENT-VALUE.
008210*-----------------------------------------------------------------
008220*    CORE ENGINE.  YEAR-IDX RUNS 0 THRU WI (WHOLE-YEAR PART OF
008230*    WORKLIFE) INCLUSIVE - THE EXTRA PASS CARRIES THE PARTIAL
008240*    FINAL YEAR.  ZERO-WORKLIFE CASES WITH NO DEATH PORTION
008250*    STILL WRITE ONE YEAR-0 RECORD AT PORTION 1.00.     WDEL022
008260     MOVE ZERO TO WS-CUM-VALUE.
008270     MOVE ZERO TO WS-CUM-PV.
008280     MOVE ZERO TO CS-TOTAL-FUTURE.
008290     MOVE ZERO TO CS-TOTAL-PV.
008300     MOVE ZERO TO WS-AVG-ANNUAL-COMP.
008310     PERFORM 2710-COMPUTE-YEAR
008315         VARYING WS-YEAR-IDX FROM ZERO BY 1
008320             UNTIL WS-YEAR-IDX > WS-WHOLE-YEARS-WI.
008350     ADD CS-TOTAL-PV TO WS-BATCH-TOTAL-PV.
008360     IF WS-WHOLE-YEARS-WI = ZERO
008370         MOVE ZERO TO WS-AVG-ANNUAL-COMP
008380     ELSE
008390         COMPUTE WS-AVG-ANNUAL-COMP ROUNDED =
008400             CS-TOTAL-FUTURE / WS-WHOLE-YEARS-WI
008410     END-IF.
008420     MOVE WS-TREASURY-RATE TO WS-AVG-DISCOUNT-RATE.
008430     IF CS-TOTAL-FUTURE = ZERO
008440         MOVE ZERO TO WS-PV-REDUCTION-PCT
008450     ELSE
008460         COMPUTE WS-PV-REDUCTION-PCT ROUNDED =
008470             (CS-TOTAL-FUTURE - CS-TOTAL-PV) /
008480             CS-TOTAL-FUTURE * 100
008490     END-IF.
008500*-----------------------------------------------------------------
008510 2710-COMPUTE-YEAR.
008520*-----------------------------------------------------------------
008530     MOVE 'N' TO WS-FINAL-YEAR-SW.
008540     IF WS-YEAR-IDX = WS-WHOLE-YEARS-WI
008550         SET WS-IS-FINAL-YEAR TO TRUE
008560     END-IF.
008570*
008580     EVALUATE TRUE
008590         WHEN WS-YEAR-IDX = ZERO AND CI-DEATH-PORTION > ZERO
008600             MOVE CI-DEATH-PORTION TO WS-YEAR-PORTION
008610         WHEN WS-IS-FINAL-YEAR AND WS-WORKLIFE-FRACTION NOT = ZERO
008615             COMPUTE WS-YEAR-PORTION =
008617                 WS-WORKLIFE-YEARS - WS-WHOLE-YEARS-WI
008630         WHEN OTHER
008640             MOVE 1.00 TO WS-YEAR-PORTION
008650     END-EVALUATE.
008660*
008670     IF WS-YEAR-PORTION > ZERO
008680         SET WS-WAGE-NDX TO 1
008690         SET WS-WAGE-NDX UP BY WS-YEAR-IDX
008700         COMPUTE WS-FULL-YEAR-VALUE =
008710             WS-WAGE-SERIES-AMT (WS-WAGE-NDX) +
008720             CI-RETIRE-CONTRIB + CI-HEALTH-BENEFIT
008730         COMPUTE WS-ACTUAL-VALUE ROUNDED =
008740             WS-FULL-YEAR-VALUE * WS-YEAR-PORTION
008750         COMPUTE WS-DISCOUNT-FACTOR ROUNDED =
008760             1 / ((1 + WS-TREASURY-RATE) ** (WS-YEAR-IDX + 1))
008770         COMPUTE WS-PRESENT-VALUE ROUNDED =
008780             WS-ACTUAL-VALUE * WS-DISCOUNT-FACTOR
008790         ADD WS-ACTUAL-VALUE   TO WS-CUM-VALUE
008800         ADD WS-PRESENT-VALUE  TO WS-CUM-PV
008810         ADD WS-ACTUAL-VALUE   TO CS-TOTAL-FUTURE
008820         ADD WS-PRESENT-VALUE  TO CS-TOTAL-PV
008830         MOVE CI-VICTIM-AGE TO WS-CURRENT-AGE-WHOLE
008840         MOVE ZERO TO WS-CURRENT-AGE-TENTHS
008850         ADD WS-YEAR-IDX TO WS-CURRENT-AGE-WHOLE
008860         MOVE CI-CASE-ID         TO YC-CASE-ID
008870         MOVE WS-CURRENT-AGE     TO YC-AGE
008880         IF CI-DEATH-YEAR NUMERIC AND CI-DEATH-YEAR > ZERO
008890             COMPUTE YC-START-YEAR = CI-DEATH-YEAR + WS-YEAR-IDX
008900         ELSE
008910             COMPUTE YC-START-YEAR = RP-PRESENT-YEAR + WS-YEAR-IDX
008920         END-IF
008930         COMPUTE YC-YEAR-NUMBER = WS-YEAR-IDX + 1
008940         MOVE WS-YEAR-PORTION       TO YC-PORTION
008950         MOVE WS-FULL-YEAR-VALUE    TO YC-FULL-YEAR-VALUE
008960         MOVE WS-ACTUAL-VALUE       TO YC-ACTUAL-VALUE
008970         MOVE WS-CUM-VALUE          TO YC-CUM-VALUE
008980         MOVE WS-DISCOUNT-FACTOR    TO YC-DISCOUNT-FACTOR
008990         MOVE WS-PRESENT-VALUE      TO YC-PRESENT-VALUE
009000         MOVE WS-CUM-PV             TO YC-CUM-PV
009010         WRITE YEARLY-CASHFLOW-RECORD.
009020         ADD 1 TO WS-CASHFLOW-LINES-CT
009030     END-IF.
009040*-----------------------------------------------------------------
009050 2800-WRITE-CASE-SUMMARY.
009060*-----------------------------------------------------------------
009070     IF WS-CASE-ACCEPTED
009080         MOVE WS-LIFE-EXPECT-YEARS  TO CS-LIFE-YEARS
009090         MOVE WS-WORKLIFE-YEARS     TO CS-WORKLIFE-YEARS
009100     ELSE
009110         MOVE ZERO TO CS-NORM-SEX
009120         MOVE SPACE TO CS-NORM-SEX CS-NORM-EDUC CS-QUALITY
009130         MOVE ZERO TO CS-LIFE-YEARS CS-WORKLIFE-YEARS
009140                      CS-RETIRE-AGE CS-GROWTH-RATE
009150                      CS-DISCOUNT-RATE CS-TOTAL-FUTURE
009160                      CS-TOTAL-PV
009170     END-IF.
009180     WRITE CASE-SUMMARY-RECORD.
009190*-----------------------------------------------------------------
009200 2900-PRINT-CASE-REPORT.
009210*-----------------------------------------------------------------
009215*    SUMMARY/DETAIL/SOURCES/METHODOLOGY ARE ONE CONTIGUOUS BLOCK WDEL039
009216*    ON THE REPORT - PERFORMED AS A RANGE SO A NEW SECTION CAN'T
009217*    BE SLIPPED IN BETWEEN THEM WITHOUT ALSO EXTENDING THE RANGE.
009220     PERFORM 2910-PRINT-SUMMARY-BLOCK THRU 2945-PRINT-CASE-REPORT-EXIT.
009260     MOVE WS-BLANK-LINE TO REPORT-LINE.
009270     PERFORM 9120-WRITE-PRINT-LINE.
009280*-----------------------------------------------------------------
009290 2910-PRINT-SUMMARY-BLOCK.
009300*-----------------------------------------------------------------
009310     MOVE CI-CASE-ID        TO HDG-CASE-ID.
009320     MOVE HDG-CASE-BANNER   TO REPORT-LINE.
009330     PERFORM 9000-PRINT-REPORT-LINE.
009340     MOVE CI-VICTIM-AGE     TO HDG-AGE.
009350     MOVE WS-NORM-SEX       TO HDG-SEX.
009360     MOVE CI-OCCUPATION     TO HDG-OCCUPATION.
009370     MOVE WS-EDUC-BAND      TO HDG-EDUCATION.
009380     MOVE CI-LOCATION       TO HDG-LOCATION.
009390     MOVE HDG-PROFILE-LINE  TO REPORT-LINE.
009400     PERFORM 9000-PRINT-REPORT-LINE.
009410     MOVE CI-SALARY             TO HDG-BASE-SALARY.
009420     MOVE WS-TREASURY-RATE      TO HDG-DISCOUNT-PCT.
009430     MOVE WS-WAGE-GROWTH-RATE   TO HDG-GROWTH-PCT.
009440     MOVE HDG-KEY-VALUES-LINE-1 TO REPORT-LINE.
009450     PERFORM 9000-PRINT-REPORT-LINE.
009460     MOVE WS-CUM-PV             TO HDG-CUM-PV.
009470     MOVE RP-PRESENT-YEAR       TO HDG-PV-YEAR.
009480     MOVE HDG-KEY-VALUES-LINE-2 TO REPORT-LINE.
009490     PERFORM 9000-PRINT-REPORT-LINE.
009500*-----------------------------------------------------------------
009510 2920-PRINT-YEARLY-DETAIL.
009520*-----------------------------------------------------------------
009530     MOVE HDG-DETAIL-HEADINGS TO REPORT-LINE.
009540     PERFORM 9000-PRINT-REPORT-LINE.
009550     MOVE ZERO TO WS-CUM-VALUE WS-CUM-PV.
009560     PERFORM 2921-RECOMPUTE-AND-PRINT-YEAR
009565         VARYING WS-YEAR-IDX FROM ZERO BY 1
009570             UNTIL WS-YEAR-IDX > WS-WHOLE-YEARS-WI.
009600*-----------------------------------------------------------------
009610 2921-RECOMPUTE-AND-PRINT-YEAR.
009620*-----------------------------------------------------------------
009630*    THE YEARLY FIGURES WERE ALREADY COMPUTED AND WRITTEN TO
009640*    CASHFLOW-OUT IN 2710; THIS PARAGRAPH REDOES THE SAME YEAR
009650*    TO FEED THE PRINTED DETAIL LINE RATHER THAN RE-READING THE
009660*    OUTPUT FILE BACK IN.                                WDEL004
009670     MOVE 'N' TO WS-FINAL-YEAR-SW.
009680     IF WS-YEAR-IDX = WS-WHOLE-YEARS-WI
009690         SET WS-IS-FINAL-YEAR TO TRUE
009700     END-IF.
009710     EVALUATE TRUE
009720         WHEN WS-YEAR-IDX = ZERO AND CI-DEATH-PORTION > ZERO
009730             MOVE CI-DEATH-PORTION TO WS-YEAR-PORTION
009740         WHEN WS-IS-FINAL-YEAR AND WS-WORKLIFE-FRACTION NOT = ZERO
009745             COMPUTE WS-YEAR-PORTION =
009747                 WS-WORKLIFE-YEARS - WS-WHOLE-YEARS-WI
009760         WHEN OTHER
009770             MOVE 1.00 TO WS-YEAR-PORTION
009780     END-EVALUATE.
009790     IF WS-YEAR-PORTION > ZERO
009800         SET WS-WAGE-NDX TO 1
009810         SET WS-WAGE-NDX UP BY WS-YEAR-IDX
009820         COMPUTE WS-FULL-YEAR-VALUE =
009830             WS-WAGE-SERIES-AMT (WS-WAGE-NDX) +
009840             CI-RETIRE-CONTRIB + CI-HEALTH-BENEFIT
009850         COMPUTE WS-ACTUAL-VALUE ROUNDED =
009860             WS-FULL-YEAR-VALUE * WS-YEAR-PORTION
009870         COMPUTE WS-DISCOUNT-FACTOR ROUNDED =
009880             1 / ((1 + WS-TREASURY-RATE) ** (WS-YEAR-IDX + 1))
009890         COMPUTE WS-PRESENT-VALUE ROUNDED =
009900             WS-ACTUAL-VALUE * WS-DISCOUNT-FACTOR
009910         ADD WS-ACTUAL-VALUE  TO WS-CUM-VALUE
009920         ADD WS-PRESENT-VALUE TO WS-CUM-PV
009930         MOVE CI-VICTIM-AGE TO WS-CURRENT-AGE-WHOLE
009940         MOVE ZERO TO WS-CURRENT-AGE-TENTHS
009950         ADD WS-YEAR-IDX TO WS-CURRENT-AGE-WHOLE
009960         MOVE WS-CURRENT-AGE       TO DET-AGE
009970         IF CI-DEATH-YEAR NUMERIC AND CI-DEATH-YEAR > ZERO
009980             COMPUTE DET-START-YEAR = CI-DEATH-YEAR + WS-YEAR-IDX
009990         ELSE
010000             COMPUTE DET-START-YEAR = RP-PRESENT-YEAR + WS-YEAR-IDX
010010         END-IF
010020         COMPUTE DET-YEAR-NUMBER = WS-YEAR-IDX + 1
010030         MOVE WS-YEAR-PORTION      TO DET-PORTION
010040         MOVE WS-FULL-YEAR-VALUE   TO DET-FULL-YEAR-VALUE
010050         MOVE WS-ACTUAL-VALUE      TO DET-ACTUAL-VALUE
010060         MOVE WS-CUM-VALUE         TO DET-CUM-VALUE
010070         MOVE WS-DISCOUNT-FACTOR   TO DET-DISCOUNT-FACTOR
010080         MOVE WS-PRESENT-VALUE     TO DET-PRESENT-VALUE
010090         MOVE WS-CUM-PV            TO DET-CUM-PV
010100         MOVE DET-YEARLY-LINE      TO REPORT-LINE
010110         PERFORM 9000-PRINT-REPORT-LINE
010120     END-IF.
010130*-----------------------------------------------------------------
010140 2930-PRINT-DATA-SOURCES.
010150*-----------------------------------------------------------------
010160     MOVE WS-BLANK-LINE TO REPORT-LINE.
010170     PERFORM 9120-WRITE-PRINT-LINE.
010180     IF WS-SOURCE-LIFE-USED
010190         MOVE 'GOVERNMENT LIFE TABLE (LIFE-TABLE FILE)' TO
010200             SRC-SOURCE-TEXT
010210         MOVE SRC-DATA-SOURCE-LINE TO REPORT-LINE
010220         PERFORM 9000-PRINT-REPORT-LINE
010230     END-IF.
010240     IF WS-SOURCE-WORK-USED
010250         MOVE 'SKOOG WORKLIFE TABLE (WORKLIFE-TABLE FILE)' TO
010260             SRC-SOURCE-TEXT
010270         MOVE SRC-DATA-SOURCE-LINE TO REPORT-LINE
010280         PERFORM 9000-PRINT-REPORT-LINE
010290     END-IF.
010300     IF WS-SOURCE-RATE-USED
010310         MOVE 'US TREASURY 1-YEAR RATE (RATE-PARAMS FILE)' TO
010320             SRC-SOURCE-TEXT
010330         MOVE SRC-DATA-SOURCE-LINE TO REPORT-LINE
010340         PERFORM 9000-PRINT-REPORT-LINE
010350     END-IF.
010360*-----------------------------------------------------------------
010370 2940-PRINT-METHODOLOGY.
010380*-----------------------------------------------------------------
010390*    FIXED NARRATIVE WITH THE CASE'S OWN COMPUTED FIGURES
010400*    SUBSTITUTED IN - SEE WDCASE/WDSUMM FOR THE SOURCE FIELDS.
010410     MOVE WS-BLANK-LINE TO REPORT-LINE.
010420     PERFORM 9120-WRITE-PRINT-LINE.
010430     MOVE SPACE TO MTH-TEXT.
010440     MOVE WS-LIFE-EXPECT-YEARS TO MTH-LIFE-YRS-ED.
010450     STRING '  REMAINING LIFE EXPECTANCY: ' DELIMITED BY SIZE
010460             MTH-LIFE-YRS-ED DELIMITED BY SIZE
010470             ' YEARS.' DELIMITED BY SIZE
010480         INTO MTH-TEXT.
010490     MOVE MTH-METHOD-LINE TO REPORT-LINE.
010500     PERFORM 9000-PRINT-REPORT-LINE.
010510     MOVE SPACE TO MTH-TEXT.
010520     MOVE WS-WORKLIFE-YEARS TO MTH-WORK-YRS-ED.
010530     MOVE CS-RETIRE-AGE     TO MTH-RETIRE-AGE-ED.
010540     STRING '  WORKLIFE EXPECTANCY: ' DELIMITED BY SIZE
010550             MTH-WORK-YRS-ED DELIMITED BY SIZE
010560             ' YEARS.  PROJECTED RETIREMENT AGE: '
010570                 DELIMITED BY SIZE
010580             MTH-RETIRE-AGE-ED DELIMITED BY SIZE
010590         INTO MTH-TEXT.
010600     MOVE MTH-METHOD-LINE TO REPORT-LINE.
010610     PERFORM 9000-PRINT-REPORT-LINE.
010620     MOVE SPACE TO MTH-TEXT.
010630     MOVE WS-WAGE-GROWTH-RATE TO MTH-GROWTH-ED.
010640     MOVE WS-TREASURY-RATE    TO MTH-DISCOUNT-ED.
010650     STRING '  ANNUAL WAGE GROWTH RATE: ' DELIMITED BY SIZE
010660             MTH-GROWTH-ED DELIMITED BY SIZE
010670             '%.  DISCOUNT RATE: ' DELIMITED BY SIZE
010680             MTH-DISCOUNT-ED DELIMITED BY SIZE
010690             '%.' DELIMITED BY SIZE
010700         INTO MTH-TEXT.
010710     MOVE MTH-METHOD-LINE TO REPORT-LINE.
010720     PERFORM 9000-PRINT-REPORT-LINE.
010730     MOVE SPACE TO MTH-TEXT.
010740     MOVE CS-TOTAL-FUTURE TO MTH-FUTURE-ED.
010750     MOVE CS-TOTAL-PV     TO MTH-PV-ED.
010760     STRING '  TOTAL FUTURE EARNINGS: ' DELIMITED BY SIZE
010770             MTH-FUTURE-ED DELIMITED BY SIZE
010780             '.  TOTAL PRESENT VALUE: ' DELIMITED BY SIZE
010790             MTH-PV-ED DELIMITED BY SIZE
010800         INTO MTH-TEXT.
010810     MOVE MTH-METHOD-LINE TO REPORT-LINE.
010820     PERFORM 9000-PRINT-REPORT-LINE.
010825*-----------------------------------------------------------------
010826 2945-PRINT-CASE-REPORT-EXIT.
010827*-----------------------------------------------------------------
010828*    COMMON EXIT FOR THE 2910 THRU 2940 RANGE PERFORMED FROM     WDEL039
010829*    2900-PRINT-CASE-REPORT.  NO LOGIC OF ITS OWN.
010829A    EXIT.
010830*-----------------------------------------------------------------
010840 3000-CLOSE-FILES.
010850*-----------------------------------------------------------------
010860     CLOSE CASE-INTAKE.
010870     CLOSE LIFE-TABLE.
010880     CLOSE WORKLIFE-TABLE.
010890     CLOSE RATE-PARAMS.
010900     CLOSE CASHFLOW-OUT.
010910     CLOSE SUMMARY-OUT.
010920     CLOSE REPORT-OUT.
010930*-----------------------------------------------------------------
010940 8000-READ-CASE-INTAKE.
010950*-----------------------------------------------------------------
010960     READ CASE-INTAKE
010970         AT END MOVE '10' TO WS-CASE-INTAKE-STATUS
010980     END-READ.
010990*-----------------------------------------------------------------
011000 9000-PRINT-REPORT-LINE.
011010*-----------------------------------------------------------------
011020     IF LINE-COUNT GREATER THAN LINES-ON-PAGE
011030         PERFORM 9100-PRINT-HEADING-LINES
011040     END-IF.
011050     PERFORM 9120-WRITE-PRINT-LINE.
011060*-----------------------------------------------------------------
011070 9100-PRINT-HEADING-LINES.
011080*-----------------------------------------------------------------
011090     MOVE 'WRONGFUL DEATH ECONOMIC LOSS SUMMARY - CONTINUED' TO
011100         REPORT-LINE.
011110     PERFORM 9110-WRITE-TOP-OF-PAGE.
011120     MOVE WS-BLANK-LINE TO REPORT-LINE.
011130     PERFORM 9120-WRITE-PRINT-LINE.
011140     ADD 1 TO PAGE-COUNT.
011150     MOVE 4 TO LINE-COUNT.
011160*-----------------------------------------------------------------
011170 9110-WRITE-TOP-OF-PAGE.
011180*-----------------------------------------------------------------
011190     WRITE REPORT-LINE-RECORD
011200         AFTER ADVANCING PAGE.
011210     MOVE SPACE TO REPORT-LINE.
011220*-----------------------------------------------------------------
011230 9120-WRITE-PRINT-LINE.
011240*-----------------------------------------------------------------
011250     WRITE REPORT-LINE-RECORD
011260         AFTER ADVANCING LINE-SPACEING.
011270     ADD LINE-SPACEING TO LINE-COUNT.
011280     MOVE 1 TO LINE-SPACEING.
011290     MOVE SPACE TO REPORT-LINE.
011300*-----------------------------------------------------------------
011310 9200-PRINT-BATCH-TRAILER.
011320*-----------------------------------------------------------------
011330     MOVE WS-BLANK-LINE TO REPORT-LINE.
011340     PERFORM 9120-WRITE-PRINT-LINE.
011350     MOVE '***** BATCH CONTROL TOTALS *****' TO REPORT-LINE.
011360     PERFORM 9000-PRINT-REPORT-LINE.
011370     MOVE WS-CASES-READ-CT     TO TRL-CASES-READ.
011380     MOVE TRL-TRAILER-LINE-1   TO REPORT-LINE.
011390     PERFORM 9000-PRINT-REPORT-LINE.
011400     MOVE WS-CASES-ACCEPTED-CT TO TRL-CASES-ACCEPTED.
011410     MOVE TRL-TRAILER-LINE-2   TO REPORT-LINE.
011420     PERFORM 9000-PRINT-REPORT-LINE.
011430     MOVE WS-CASES-REJECTED-CT TO TRL-CASES-REJECTED.
011440     MOVE TRL-TRAILER-LINE-3   TO REPORT-LINE.
011450     PERFORM 9000-PRINT-REPORT-LINE.
011460     MOVE WS-BATCH-TOTAL-PV    TO TRL-GRAND-TOTAL-PV.
011470     MOVE TRL-TRAILER-LINE-4   TO REPORT-LINE.
011480     PERFORM 9000-PRINT-REPORT-LINE.
