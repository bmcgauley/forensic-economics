000010*===============================================================*
000020* COPYBOOK:   WDCASE
000030* DESCRIPTION: CASE-INTAKE-RECORD - ONE WRONGFUL-DEATH CASE
000040*              INTAKE PER RECORD, READ SEQUENTIALLY BY WDELOSS.
000050*
000060* MAINTENENCE LOG
000070* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000080* --------- ------------  ---------------------------------------
000090* 03/11/96 R TILLMAN       CREATED FOR ECONOMIC LOSS UNIT   WDEL001
000100* 08/14/98 R TILLMAN       WIDENED OCCUPATION FOR SOC CODE  WDEL014
000110* 02/02/99 J HALVERSEN     Y2K - DEATH-YEAR NOW 4-DIGIT     WDEL019
000120*===============================================================*
000130 01  CASE-INTAKE-RECORD.
000140     05  CI-CASE-ID              PIC X(12).
000150     05  CI-VICTIM-AGE           PIC 9(03).
000160     05  CI-VICTIM-SEX           PIC X(01).
000170     05  CI-OCCUPATION           PIC X(30).
000180     05  CI-EDUCATION            PIC X(22).
000190     05  CI-LOCATION             PIC X(02).
000200     05  CI-SALARY               PIC 9(07)V99.
000210     05  CI-SALARY-TYPE          PIC X(01).
000220     05  CI-DEPENDENTS           PIC 9(02).
000230     05  CI-RETIRE-CONTRIB       PIC 9(06)V99.
000240     05  CI-HEALTH-BENEFIT       PIC 9(06)V99.
000250     05  CI-DEATH-YEAR           PIC 9(04).
000260     05  CI-DEATH-PORTION        PIC V999.
000270     05  FILLER                  PIC X(30).
