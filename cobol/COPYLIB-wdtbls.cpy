000010*===============================================================*
000020* COPYBOOK:   WDTBLS
000030* DESCRIPTION: IN-MEMORY LIFE TABLE AND SKOOG WORKLIFE TABLE,
000040*              LOADED ONCE AT OPEN TIME AND SEARCHED BY BINARY
000050*              SEARCH FOR EACH CASE.  TABLES ARE SORTED ON THE
000060*              INPUT FILES BY SEX/AGE (LIFE) AND SEX/BAND/AGE
000070*              (WORKLIFE) TO SUPPORT SEARCH ALL.
000080*
000090* MAINTENENCE LOG
000100* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000110* --------- ------------  ---------------------------------------
000120* 03/18/96 R TILLMAN       CREATED FOR ECONOMIC LOSS UNIT   WDEL002
000130* 11/19/97 R TILLMAN       ADDED WORKLIFE TABLE ARRAY       WDEL009
000140* 05/06/00 J HALVERSEN     CHANGED TO SEARCH ALL (BINARY)   WDEL024
000150*===============================================================*
000160 01  WDT-LIFE-TABLE-SIZE     PIC S9(04) USAGE COMP VALUE ZERO.
000170 01  WDT-WORKLIFE-TABLE-SIZE PIC S9(04) USAGE COMP VALUE ZERO.
000180*---------------------------------------------------------------*
000190 01  WDT-LIFE-TABLE-AREA.
000200     05  WDT-LIFE-ENTRY OCCURS 1 TO 202 TIMES
000210             DEPENDING ON WDT-LIFE-TABLE-SIZE
000220             ASCENDING KEY IS WDT-LT-SEX WDT-LT-AGE
000230             INDEXED BY WDT-LIFE-NDX.
000240         10  WDT-LT-SEX          PIC X(01).
000250         10  WDT-LT-AGE          PIC 9(03).
000260         10  WDT-LT-REMAIN-YEARS PIC 9(02)V99.
000270*---------------------------------------------------------------*
000280 01  WDT-WORKLIFE-TABLE-AREA.
000290     05  WDT-WORKLIFE-ENTRY OCCURS 1 TO 480 TIMES
000300             DEPENDING ON WDT-WORKLIFE-TABLE-SIZE
000310             ASCENDING KEY IS WDT-WL-SEX WDT-WL-EDUC-BAND
000320                              WDT-WL-AGE
000330             INDEXED BY WDT-WORKLIFE-NDX.
000340         10  WDT-WL-SEX          PIC X(01).
000350         10  WDT-WL-EDUC-BAND    PIC X(01).
000360         10  WDT-WL-AGE          PIC 9(03).
000370         10  WDT-WL-WORKLIFE-YRS PIC 9(02)V99.
