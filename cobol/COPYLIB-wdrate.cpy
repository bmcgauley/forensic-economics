000010*===============================================================*
000020* COPYBOOK:   WDRATE
000030* DESCRIPTION: RATE-PARAM-RECORD - SINGLE RECORD CARRYING THE
000040*              TREASURY RATE AND WAGE-GROWTH RATES FOR A RUN.
000050*
000060* MAINTENENCE LOG
000070* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000080* --------- ------------  ---------------------------------------
000090* 03/11/96 R TILLMAN       CREATED FOR ECONOMIC LOSS UNIT   WDEL001
000100* 06/03/02 M OYELARAN      WIDENED FILLER FOR FUTURE RATES  WDEL027
000110*===============================================================*
000120 01  RATE-PARAM-RECORD.
000130     05  RP-TREASURY-1YR         PIC V9(06).
000140     05  RP-BASE-GROWTH          PIC V9(06).
000150     05  RP-CA-GROWTH            PIC V9(06).
000160     05  RP-PRESENT-YEAR         PIC 9(04).
000170     05  FILLER                  PIC X(06).
